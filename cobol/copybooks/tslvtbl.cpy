000100*****************************************                                 
000110*                                       *                                 
000120*  TS-Level-Table.  Per-minute scoring  *                                 
000130*   and energy-cost constants for each  *                                 
000140*   behaviour grade (S/A/B/C/D/R1-R3)   *                                 
000150*                                       *                                 
000160*****************************************                                 
000170* Table size 88 bytes (8 x 11).                                           
000180*                                                                         
000190* 11/11/25 krf - Created.                                                 
000200* 19/11/25 krf - Added R1-R3 recovery rows, energy cost now signed        
000210*                (recovery grades restore energy so cost is stored        
000220*                negative).                                               
000230* 03/01/26 krf - Checked against rule sheet from D Okafor, no chg.        
000240*                                                                         
000250 01  TS-Level-Table-Values.                                               
000260*    ---------------------------------------------------------            
000270*    Grade   Base-Score-Per-Minute   Energy-Cost-Per-Minute               
000280*    ---------------------------------------------------------            
000290     03  filler               pic x(2)      value "S ".                   
000300     03  filler               pic s9v99     value 1.80   comp-3.          
000310     03  filler               pic s9v99     value 0.35   comp-3.          
000320     03  filler               pic x(2)      value "A ".                   
000330     03  filler               pic s9v99     value 1.20   comp-3.          
000340     03  filler               pic s9v99     value 0.25   comp-3.          
000350     03  filler               pic x(2)      value "B ".                   
000360     03  filler               pic s9v99     value 0.70   comp-3.          
000370     03  filler               pic s9v99     value 0.18   comp-3.          
000380     03  filler               pic x(2)      value "C ".                   
000390     03  filler               pic s9v99     value -0.50  comp-3.          
000400     03  filler               pic s9v99     value 0.10   comp-3.          
000410     03  filler               pic x(2)      value "D ".                   
000420     03  filler               pic s9v99     value -1.00  comp-3.          
000430     03  filler               pic s9v99     value 0.15   comp-3.          
000440     03  filler               pic x(2)      value "R1".                   
000450     03  filler               pic s9v99     value 0.20   comp-3.          
000460     03  filler               pic s9v99     value -0.10  comp-3.          
000470     03  filler               pic x(2)      value "R2".                   
000480     03  filler               pic s9v99     value 0.30   comp-3.          
000490     03  filler               pic s9v99     value -0.20  comp-3.          
000500     03  filler               pic x(2)      value "R3".                   
000510     03  filler               pic s9v99     value 0.40   comp-3.          
000520     03  filler               pic s9v99     value -0.30  comp-3.          
000530     03  filler               pic x(2)      value spaces.                 
000540*                                                                         
000550 01  TS-Level-Table redefines TS-Level-Table-Values.                      
000560     03  TS-Level-Entry            occurs 8 times                         
000570                                    indexed by TS-Level-Ix.               
000580         05  TS-Lvl-Grade          pic x(2).                              
000590         05  TS-Lvl-Base-Score     pic s9v99    comp-3.                   
000600         05  TS-Lvl-Energy-Cost    pic s9v99    comp-3.                   
000610     03  filler                    pic x(2).                              
000620*                                                                         
000630 01  TS-Level-Table-Count         pic 9    value 8    comp.               
000640*                                                                         
