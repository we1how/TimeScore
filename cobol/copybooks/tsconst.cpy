000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Ts Param1 File   *                               
000130*     TimeScore rule constants - single   *                               
000140*     record, RRN = 1                     *                               
000150*                                          *                              
000160*******************************************                               
000170*                                                                         
000180* File size 94 bytes padded to 128 by filler.                             
000190*                                                                         
000200* 21/11/25 krf - Created.                                                 
000210* 27/11/25 krf - Split combo/bonus group out of energy group, was         
000220*               getting crowded and Ms Okafor kept mis-reading the        
000230*               rebound factor as the combo cap in review.                
000240* 05/12/25 krf - Added Min-Wish-Cost, was hard-coded 100 in ts200         
000250*               v1.00, now data driven.                                   
000260*                                                                         
000270 01  TS-Param1-Record.                                                    
000280*                                    size 9, energy band limits           
000290     03  TS-Const-Energy-Limits.                                          
000300*                                    default 120                          
000310         05  TS-Const-Energy-Max     pic 999   comp-3.                    
000320*                                    default 30                           
000330         05  TS-Const-Low-Egy-Thresh pic 999   comp-3.                    
000340*                                    default 0                            
000350         05  TS-Const-Zero-Egy-Thresh                                     
000360                                      pic 999   comp-3.                   
000370*                                                                         
000380*                                    size 13, recovery rates              
000390     03  TS-Const-Recovery-Group.                                         
000400*                                    default 1.20                         
000410         05  TS-Const-Low-Egy-Bonus  pic 9v99  comp-3.                    
000420*                                    default .02 per minute idle          
000430         05  TS-Const-Passive-Recov  pic 9v99  comp-3.                    
000440*                                    default 50                           
000450         05  TS-Const-Cross-Day-Dflt pic 999   comp-3.                    
000460*                                    default 56                           
000470         05  TS-Const-Sleep-Recov    pic 999   comp-3.                    
000480*                                    default 30                           
000490         05  TS-Const-Idle-Minutes   pic 999   comp-3.                    
000500*                                                                         
000510*                                    size 12, combo/rebound bonus         
000520     03  TS-Const-Combo-Bonus-Group.                                      
000530*                                    default 1.30                         
000540         05  TS-Const-Max-Combo-Bon  pic 9v99  comp-3.                    
000550*                                    default 1.10                         
000560         05  TS-Const-Rebound-Bonus  pic 9v99  comp-3.                    
000570*                                    default 1.15                         
000580         05  TS-Const-Same-Fld-Bonus pic 9v99  comp-3.                    
000590*                                    default .80                          
000600         05  TS-Const-Repeat-Decay   pic 9v99  comp-3.                    
000610*                                    default .70                          
000620         05  TS-Const-Short-Freq-Fct pic 9v99  comp-3.                    
000630*                                    default .80                          
000640         05  TS-Const-R-Abuse-Factor pic 9v99  comp-3.                    
000650*                                                                         
000660*                                    size 8, start/novice bonuses         
000670     03  TS-Const-Start-Novice-Group.                                     
000680*                                    default 5                            
000690         05  TS-Const-Start-Duration pic 99    comp-3.                    
000700*                                    default 1.20                         
000710         05  TS-Const-Start-Sco-Fctr pic 9v99  comp-3.                    
000720*                                    default .80                          
000730         05  TS-Const-Start-Egy-Fctr pic 9v99  comp-3.                    
000740*                                    default 1.20                         
000750         05  TS-Const-Novice-Bonus   pic 9v99  comp-3.                    
000760*                                                                         
000770*                                    size 4, wish exchange                
000780     03  TS-Const-Wish-Group.                                             
000790*                                    default 100                          
000800         05  TS-Const-Min-Wish-Cost  pic 9(7)  comp-3.                    
000810*                                                                         
000820     03  filler                     pic x(34).                            
000830*                                                                         
