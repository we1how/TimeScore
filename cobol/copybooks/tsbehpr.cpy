000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Behaviour        *                               
000130*        (Priced) File                    *                               
000140*     Uses Beh-Id as key                  *                               
000150*******************************************                               
000160* File size 62 bytes.                                                     
000170*                                                                         
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000190*                                                                         
000200* 11/11/25 krf - Created.                                                 
000210* 18/11/25 krf - Added Beh-Dyn-Coeff, was being thrown away after         
000220*               calc, now kept on the record for the dashboard.           
000230* 25/11/25 krf - Added Beh-Level-Parts, Beh-Start-Clock, Beh-End-         
000240*               Clock redefines for the timeline print & the R-           
000250*               sublevel inference logic in ts100.                        
000260*                                                                         
000270 01  TS-Priced-Behaviour-Record.                                          
000280     03  Beh-Id                pic 9(6).                                  
000290*                               grade, S A B C D R R1 R2 R3               
000300     03  Beh-Level             pic x(2).                                  
000310     03  Beh-Level-Parts redefines Beh-Level.                             
000320*                               grade letter, then sub-code               
000330         05  Beh-Level-Grade   pic x.                                     
000340         05  Beh-Level-Sub     pic x.                                     
000350*                               minutes logged                            
000360     03  Beh-Duration          pic 9(4).                                  
000370*                               mood 1-5 as logged                        
000380     03  Beh-Mood              pic 9(1).                                  
000390     03  Beh-Start-Hhmm        pic 9(4).                                  
000400     03  Beh-Start-Clock redefines Beh-Start-Hhmm.                        
000410         05  Beh-Start-Hour    pic 99.                                    
000420         05  Beh-Start-Minute  pic 99.                                    
000430     03  Beh-End-Hhmm          pic 9(4).                                  
000440     03  Beh-End-Clock redefines Beh-End-Hhmm.                            
000450         05  Beh-End-Hour      pic 99.                                    
000460         05  Beh-End-Minute    pic 99.                                    
000470     03  Beh-Base-Score        pic s9(7)v99   comp-3.                     
000480     03  Beh-Dyn-Coeff         pic 9v9(4)     comp-3.                     
000490     03  Beh-Final-Score       pic s9(7)v99   comp-3.                     
000500     03  Beh-Energy-Consume    pic s9(5)v99   comp-3.                     
000510     03  filler                pic x(12).                                 
000520*                                                                         
