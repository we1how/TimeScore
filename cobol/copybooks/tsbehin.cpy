000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Behaviour        *                               
000130*       Input (unpriced) File             *                               
000140*     Uses Bin-Id as key                  *                               
000150*     Sorted ascending by Bin-Start-Hhmm  *                               
000160*******************************************                               
000170* File size 21 bytes padded to 24 by filler.                              
000180*                                                                         
000190* 10/11/25 krf - Created.                                                 
000200* 16/01/26 krf - Comment corrected, record is 21 bytes not 17 -           
000210*                the FD in ts100 was sized off the old wrong              
000220*                figure and truncating Bin-End-Hhmm on every read.        
000230*                                                                         
000240 01  TS-Behaviour-Input-Record.                                           
000250     03  Bin-Id                pic 9(6).                                  
000260*                               grade as logged, S A B C D R              
000270     03  Bin-Level             pic x(2).                                  
000280*                               minutes logged                            
000290     03  Bin-Duration          pic 9(4).                                  
000300*                               mood 1-5 as logged                        
000310     03  Bin-Mood              pic 9(1).                                  
000320     03  Bin-Start-Hhmm        pic 9(4).                                  
000330     03  Bin-End-Hhmm          pic 9(4).                                  
000340     03  filler                pic x(3).                                  
000350*                                                                         
