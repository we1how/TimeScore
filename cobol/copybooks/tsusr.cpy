000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For User State       *                               
000130*          File                            *                              
000140*     Single record, Usr-Id = 1           *                               
000150*******************************************                               
000160* File size approx 35 bytes packed.                                       
000170*                                                                         
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000190*                                                                         
000200* 12/11/25 krf - Created.                                                 
000210* 20/11/25 krf - Added Usr-New-Day-Flag, daily reset (see ts100           
000220*               0210-Apply-Daily-Reset) needs a switch carried on         
000230*               the input record, cannot use the system clock.            
000240* 02/12/25 krf - Usr-Minutes-Since-Last widened 9(4) to 9(5), one         
000250*               tester left it idle overnight and rolled it over.         
000260*                                                                         
000270 01  TS-User-State-Record.                                                
000280     03  Usr-Id                     pic 9(4).                             
000290     03  Usr-Current-Energy         pic s9(3)v99  comp-3.                 
000300     03  Usr-Combo-Count            pic 9(3)      comp-3.                 
000310     03  Usr-Today-Total-Score      pic s9(7)v99  comp-3.                 
000320     03  Usr-Today-Behaviour-Count  pic 9(4)      comp-3.                 
000330     03  Usr-Total-Score            pic s9(9)v99  comp-3.                 
000340*                                    Y/N                                  
000350     03  Usr-Beginner-Flag          pic x.                                
000360*                                    Y/N                                  
000370     03  Usr-Last-Record-Flag       pic x.                                
000380     03  Usr-Minutes-Since-Last     pic 9(5)      comp-3.                 
000390*                                    Y = apply the daily reset            
000400     03  Usr-New-Day-Flag           pic x.                                
000410     03  filler                     pic x(14).                            
000420*                                                                         
