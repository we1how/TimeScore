000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Wish File        *                               
000130*     Uses Wsh-Id as key, ascending       *                               
000140*******************************************                               
000150* File size 74 bytes.                                                     
000160*                                                                         
000170* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000180*                                                                         
000190* 14/11/25 krf - Created.                                                 
000200* 22/11/25 krf - Wsh-Status widened x(8) to x(10), "ARCHIVED"             
000210*               plus a couple of spare bytes after PENDING/               
000220*               REDEEMED did not leave much room to breathe.              
000230*                                                                         
000240 01  TS-Wish-Record.                                                      
000250     03  Wsh-Id                pic 9(6).                                  
000260     03  Wsh-Name              pic x(50).                                 
000270     03  Wsh-Cost              pic 9(7)      comp-3.                      
000280*                               PENDING / REDEEMED / ARCHIVED             
000290     03  Wsh-Status            pic x(10).                                 
000300     03  Wsh-Progress          pic 9v9(4)    comp-3.                      
000310     03  filler                pic x(3).                                  
000320*                                                                         
