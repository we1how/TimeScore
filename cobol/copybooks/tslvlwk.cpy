000100*******************************************                               
000110*                                          *                              
000120*  Linkage Work Area For Tslvltb          *                               
000130*     (Level Table Lookup Subprogram)     *                               
000140*******************************************                               
000150*                                                                         
000160* 11/11/25 krf - Created.                                                 
000170*                                                                         
000180 01  Tslvltb-Ws.                                                          
000190     03  Tsl-Level-In          pic x(2).                                  
000200     03  Tsl-Base-Score-Out    pic s9v99    comp-3.                       
000210     03  Tsl-Energy-Cost-Out   pic s9v99    comp-3.                       
000220*                               Y/N                                       
000230     03  Tsl-Found-Flag        pic x.                                     
000240     03  filler                pic x(4).                                  
000250*                                                                         
