000100****************************************************************          
000110*                                                               *         
000120*              TimeScore   Daily Pricing Run                    *         
000130*        Scoring Calculator & Energy Manager combined          *          
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 identification          division.                                        
000180*===============================                                          
000190*                                                                         
000200*                                                                         
000210      program-id.         ts100.                                          
000220*                                                                         
000230      author.             K R Farrow.                                     
000240*                                                                         
000250      installation.       Millbrook Data Services.                        
000260*                                                                         
000270      date-written.       10/11/1985.                                     
000280*                                                                         
000290      date-compiled.                                                      
000300*                                                                         
000310      security.           Copyright (C) 1985-2026 and later,              
000320                           K R Farrow for Millbrook Data Services.        
000330                           Internal use only - not for resale.            
000340*                                                                         
000350* Remarks.                Daily Pricing Run.  Reads the user state        
000360*                         record and the day's behaviours in              
000370*                         start-time order, prices each behaviour         
000380*                         through the scoring and energy rules,           
000390*                         writes the priced behaviour file and the        
000400*                         updated user state record.                      
000410*                                                                         
000420* Called modules.         tslvltb  (level table lookup).                  
000430*                                                                         
000440* Files used.             Userstate-In   (input, single record).          
000450*                         Behavior-In    (input, start order).            
000460*                         Priced-Out     (output, priced beh).            
000470*                         Userstate-Out  (output, updated state).         
000480*                                                                         
000490* Changes:                                                                
000500* 10/11/1985 krf -       Written, derived from the old py000 start        
000510*                        of day shape.                                    
000520* 04/03/1991 krf -       Idle recovery added for long gaps between        
000530*                        clocked jobs.                                    
000540* 14/09/1998 krf - Y2K - Reviewed, dates held as HHMM only, none          
000550*                        found.                                           
000560* 23/06/2006 djw -       Recompiled under GnuCOBOL, no source chg.        
000570* 11/11/2025 krf - 2.00  Rewritten wholesale for the TimeScore            
000580*                        rules engine replacing the old payroll           
000590*                        start-of-day logic completely.                   
000600* 18/11/2025 krf -  .01  Added R-sublevel inference and the recent        
000610*                        window carry for combo/rebound scoring.          
000620* 26/11/2025 krf -  .02  Balance (anti-abuse) adjustments added           
000630*                        after D Okafor flagged short-interval            
000640*                        double-logging in the pilot group.               
000650* 03/12/2025 krf -  .03  Daily reset now driven off Usr-New-Day-          
000660*                        Flag on the input record, not the clock.         
000670* 08/12/2025 krf -  .04  Window shift and counting loops rewritten        
000680*                        as proper out-of-line PERFORMs, house            
000690*                        style does not use in-line PERFORM.              
000700* 09/01/2026 krf -  .05  Paragraph names de-numbered and the two          
000710*                        window scan loops combined into single           
000720*                        THRU ranges, to match the plain-name /           
000730*                        PERFORM-THRU shape of the old py000 and          
000740*                        maps09 routines this was built from - the        
000750*                        0100- decimal numbering was not this             
000760*                        shop's habit.  Good-Grade class (declared        
000770*                        but idle since the 2.00 rewrite) now             
000780*                        wired into a level sanity check ahead of         
000790*                        the table call.                                  
000800* 16/01/2026 krf -  .06  Idle recovery past the first behaviour of        
000810*                        the run was still keyed off the carried-         
000820*                        forward Usr-Minutes-Since-Last, so every         
000830*                        later behaviour that day re-drew the same        
000840*                        overnight gap bonus.  Now keyed off WS-          
000850*                        First-Record, with the second-and-later          
000860*                        case worked off true minutes since WS-           
000870*                        Prev-Start-Hhmm.  Same true-minutes              
000880*                        figure now feeds the short-frequency test        
000890*                        in Apply-Balance-Adjustments, which was          
000900*                        subtracting raw HHMM and failing silently        
000910*                        across the top of the hour.  Update-             
000920*                        Running-Totals now keeps Usr-Combo-Count         
000930*                        current off the recent window instead of         
000940*                        passing it through unchanged - ts300             
000950*                        reads this field for the RPG equipment           
000960*                        tier and it was going stale.                     
000970* 16/01/2026 krf -  .07  Behavior-In-Record FD widened 20 to 24           
000980*                        bytes, tsbehin.cpy's own fields add up to        
000990*                        21 plus the 3-byte filler - the old 20-          
001000*                        byte buffer was truncating the last digit        
001010*                        of every Bin-End-Hhmm on the read into           
001020*                        TS-Behaviour-Input-Record.  Max combo            
001030*                        bonus and start-bonus score factor now           
001040*                        move off TS-Const-Max-Combo-Bon and              
001050*                        TS-Const-Start-Sco-Fctr instead of the           
001060*                        1.3/1.2 literals, matching how the other         
001070*                        bonus constants in the same two                  
001080*                        paragraphs are already wired off                 
001090*                        tsconst.cpy.                                     
001100*                                                                         
001110****************************************************************          
001120*                                                                         
001130 environment             division.                                        
001140*===============================                                          
001150*                                                                         
001160 configuration           section.                                         
001170 special-names.                                                           
001180     class good-grade is "S" "A" "B" "C" "D" "R".                         
001190*                                                                         
001200 input-output            section.                                         
001210 file-control.                                                            
001220     select   Userstate-In   assign       USERIN                          
001230                              organization line sequential                
001240                              status       WS-Userin-Status.              
001250     select   Behavior-In    assign       BEHAVIN                         
001260                              organization line sequential                
001270                              status       WS-Behavin-Status.             
001280     select   Priced-Out     assign       PRICEOUT                        
001290                              organization line sequential                
001300                              status       WS-Pricedout-Status.           
001310     select   Userstate-Out  assign       USEROUT                         
001320                              organization line sequential                
001330                              status       WS-Userout-Status.             
001340*                                                                         
001350 data                    division.                                        
001360*===============================                                          
001370*                                                                         
001380 file section.                                                            
001390*                                                                         
001400 fd  Userstate-In.                                                        
001410 01  Userstate-In-Record    pic x(35).                                    
001420*                                                                         
001430 fd  Behavior-In.                                                         
001440 01  Behavior-In-Record     pic x(24).                                    
001450*                                                                         
001460 fd  Priced-Out.                                                          
001470 01  Priced-Out-Record      pic x(62).                                    
001480*                                                                         
001490 fd  Userstate-Out.                                                       
001500 01  Userstate-Out-Record   pic x(35).                                    
001510*                                                                         
001520 working-storage section.                                                 
001530*-----------------------                                                  
001540*                                                                         
001550 77  Prog-Name              pic x(15)  value "TS100   (2.04)".            
001560*                                                                         
001570 01  WS-File-Statuses.                                                    
001580     03  WS-Userin-Status   pic xx     value zero.                        
001590     03  WS-Behavin-Status  pic xx     value zero.                        
001600     03  WS-Pricedout-Status                                              
001610                             pic xx     value zero.                       
001620     03  WS-Userout-Status  pic xx     value zero.                        
001630     03  filler              pic x(4).                                    
001640 01  WS-Status-Numeric redefines WS-File-Statuses.                        
001650     03  WS-Stat-1           pic 99.                                      
001660     03  WS-Stat-2           pic 99.                                      
001670     03  WS-Stat-3           pic 99.                                      
001680     03  WS-Stat-4           pic 99.                                      
001690     03  filler              pic x(4).                                    
001700*                                                                         
001710 01  WS-Switches.                                                         
001720     03  WS-Behavin-Eof      pic x      value "N".                        
001730     03  WS-First-Record     pic x      value "Y".                        
001740     03  WS-Same-Field-Sw    pic x      value "Y".                        
001750     03  filler              pic x(5).                                    
001760*                                                                         
001770 01  WS-Counters.                                                         
001780     03  WS-Recs-In          pic 9(4)   comp.                             
001790     03  WS-Recs-Out         pic 9(4)   comp.                             
001800     03  WS-Window-Subscr    pic 9(2)   comp.                             
001810     03  WS-Win-Ix           pic 9(2)   comp.                             
001820     03  WS-Positive-Count   pic 9(2)   comp.                             
001830     03  WS-R-Count          pic 9(2)   comp.                             
001840     03  WS-Level-Repeat     pic 9(3)   comp.                             
001850     03  filler              pic x(4).                                    
001860*                                                                         
001870 01  WS-Work-Fields.                                                      
001880     03  WS-Elapsed-Minutes  pic 9(5)   comp-3.                           
001890     03  WS-Idle-Gain        pic s9(3)v99                                 
001900                              comp-3.                                     
001910     03  WS-Energy-Coeff     pic 9v9(4) comp-3.                           
001920     03  WS-Combo-Coeff      pic 9v9(4) comp-3.                           
001930     03  WS-Start-Bonus      pic 9v9    comp-3.                           
001940     03  WS-Novice-Bonus     pic 9v9    comp-3.                           
001950     03  WS-Level-Base       pic s9v99  comp-3.                           
001960     03  WS-Level-Egy-Cost   pic s9v99  comp-3.                           
001970     03  WS-Level-Found      pic x.                                       
001980     03  WS-Egy-Cost-This    pic s9(3)v99                                 
001990                              comp-3.                                     
002000     03  WS-Prev-Start-Hhmm  pic 9(4)   comp.                             
002010     03  WS-Energy-Before    pic s9(3)v99                                 
002020                              comp-3.                                     
002030     03  WS-Hhmm-Hours       pic 9(2)   comp.                             
002040     03  WS-Hhmm-Minutes     pic 9(2)   comp.                             
002050     03  WS-Minutes-Cur      pic 9(5)   comp.                             
002060     03  WS-Minutes-Prev     pic 9(5)   comp.                             
002070     03  WS-Minutes-Since-Prev                                            
002080                              pic 9(5)   comp.                            
002090     03  filler              pic x(4).                                    
002100*                                                                         
002110* Recent-behaviours window, 10 entries, oldest dropped off the            
002120* front when full - this is run-time state only, never written            
002130* to the user state file.                                                 
002140*                                                                         
002150 01  WS-Recent-Window.                                                    
002160     03  WS-Window-Entry occurs 10 times indexed by WS-Occ-Ix.            
002170         05  WS-Win-Level    pic x(2).                                    
002180     03  WS-Window-Count     pic 9(2)   comp.                             
002190     03  filler              pic 9(2)   comp.                             
002200 01  WS-Recent-Window-Alt redefines WS-Recent-Window.                     
002210     03  WS-Win-Entry-Alt occurs 10 times indexed by WS-Alt-Ix.           
002220         05  WS-Win-Level-Alt                                             
002230                             pic x(2).                                    
002240     03  filler              pic 9(2)   comp.                             
002250     03  filler              pic 9(2)   comp.                             
002260*                                                                         
002270 01  WS-Diag-Level-Area.                                                  
002280     03  WS-Diag-Level       pic x(2).                                    
002290     03  filler              pic x(2).                                    
002300 01  WS-Diag-Level-Parts redefines WS-Diag-Level-Area.                    
002310     03  WS-Diag-Grade       pic x.                                       
002320     03  WS-Diag-Sub         pic x.                                       
002330     03  filler              pic x(2).                                    
002340*                                                                         
002350 copy "tsconst.cpy".                                                      
002360 copy "tsusr.cpy".                                                        
002370 copy "tsbehin.cpy".                                                      
002380 copy "tsbehpr.cpy".                                                      
002390*                                                                         
002400 linkage                 section.                                         
002410*--------------                                                           
002420*                                                                         
002430 copy "tslvlwk.cpy".                                                      
002440*                                                                         
002450 procedure division.                                                      
002460*===================                                                      
002470*                                                                         
002480 Main-Control.                                                            
002490     perform  Open-Files.                                                 
002500     perform  Read-User-State.                                            
002510     perform  Apply-Daily-Reset.                                          
002520     perform  Process-Behaviors                                           
002530              until WS-Behavin-Eof = "Y".                                 
002540     perform  Write-User-State.                                           
002550     perform  End-Of-Job.                                                 
002560     stop     run.                                                        
002570*                                                                         
002580 Open-Files.                                                              
002590     open     input  Userstate-In                                         
002600                      Behavior-In.                                        
002610     open     output Priced-Out                                           
002620                      Userstate-Out.                                      
002630     if       WS-Userin-Status not = "00"                                 
002640              display "TS100 - cannot open Userstate-In "                 
002650                       WS-Userin-Status                                   
002660              stop run.                                                   
002670*                                                                         
002680 Read-User-State.                                                         
002690     read     Userstate-In into TS-User-State-Record                      
002700              at end                                                      
002710                   display "TS100 - Userstate-In empty, abort"            
002720                   stop run.                                              
002730     move     zero    to WS-Window-Count.                                 
002740     set      WS-Occ-Ix to 1.                                             
002750*                                                                         
002760 Apply-Daily-Reset.                                                       
002770     if       Usr-New-Day-Flag not = "Y"                                  
002780              go to Apply-Daily-Reset-Exit.                               
002790     move     Usr-Current-Energy to WS-Energy-Before.                     
002800     if       Usr-Last-Record-Flag = "Y"                                  
002810              compute Usr-Current-Energy rounded =                        
002820                       WS-Energy-Before + TS-Const-Sleep-Recov            
002830     else                                                                 
002840              compute Usr-Current-Energy rounded =                        
002850                       WS-Energy-Before + TS-Const-Cross-Day-Dflt         
002860     end-if.                                                              
002870     if       Usr-Current-Energy > TS-Const-Energy-Max                    
002880              move    TS-Const-Energy-Max to Usr-Current-Energy.          
002890     move     zero    to Usr-Today-Total-Score                            
002900                          Usr-Today-Behaviour-Count.                      
002910 Apply-Daily-Reset-Exit.                                                  
002920     exit.                                                                
002930*                                                                         
002940 Process-Behaviors.                                                       
002950     read     Behavior-In into TS-Behaviour-Input-Record                  
002960              at end                                                      
002970                   move "Y" to WS-Behavin-Eof                             
002980                   go to Process-Behaviors-Exit.                          
002990     add      1       to WS-Recs-In.                                      
003000     move     Bin-Id          to Beh-Id.                                  
003010     move     Bin-Level       to Beh-Level.                               
003020     move     Bin-Duration    to Beh-Duration.                            
003030     move     Bin-Mood        to Beh-Mood.                                
003040     move     Bin-Start-Hhmm  to Beh-Start-Hhmm.                          
003050     move     Bin-End-Hhmm    to Beh-End-Hhmm.                            
003060     perform  Apply-Idle-Recovery.                                        
003070     perform  Infer-R-Sublevel.                                           
003080     perform  Lookup-Level-Table.                                         
003090     perform  Compute-Energy-Coeff.                                       
003100     perform  Compute-Combo-Coeff.                                        
003110     perform  Compute-Final-Score.                                        
003120     perform  Apply-Balance-Adjustments.                                  
003130     perform  Compute-Energy-Cost.                                        
003140     perform  Write-Priced-Behavior.                                      
003150     perform  Update-Running-Totals.                                      
003160     move     "N"     to WS-First-Record.                                 
003170     move     Beh-Start-Hhmm to WS-Prev-Start-Hhmm.                       
003180 Process-Behaviors-Exit.                                                  
003190     exit.                                                                
003200*                                                                         
003210* Apply-Idle-Recovery.  The first behaviour of the run still draws        
003220* its idle gap off Usr-Minutes-Since-Last, carried on the state           
003230* file from whatever ran last (yesterday's close, or an earlier           
003240* job step).  Every later behaviour that day has a real                   
003250* predecessor of its own in this run, WS-Prev-Start-Hhmm, and must        
003260* draw its gap off that instead - re-using Usr-Minutes-Since-Last         
003270* past the first behaviour kept re-applying the same overnight gap        
003280* bonus all day.                                                          
003290*                                                                         
003300 Apply-Idle-Recovery.                                                     
003310     if       WS-First-Record = "Y"                                       
003320              if      Usr-Last-Record-Flag not = "Y"                      
003330                      go to Apply-Idle-Recovery-Exit                      
003340              else                                                        
003350                      move Usr-Minutes-Since-Last                         
003360                                to WS-Elapsed-Minutes                     
003370              end-if                                                      
003380     else                                                                 
003390              perform Compute-Minutes-Since-Prev                          
003400              move    WS-Minutes-Since-Prev to WS-Elapsed-Minutes         
003410     end-if.                                                              
003420     if       WS-Elapsed-Minutes not > TS-Const-Idle-Minutes              
003430              go to Apply-Idle-Recovery-Exit.                             
003440     compute  WS-Idle-Gain rounded =                                      
003450                       WS-Elapsed-Minutes *                               
003460                       TS-Const-Passive-Recov.                            
003470     add      WS-Idle-Gain to Usr-Current-Energy.                         
003480     if       Usr-Current-Energy > TS-Const-Energy-Max                    
003490              move    TS-Const-Energy-Max to Usr-Current-Energy.          
003500     if       Usr-Current-Energy < zero                                   
003510              move    zero to Usr-Current-Energy.                         
003520 Apply-Idle-Recovery-Exit.                                                
003530     exit.                                                                
003540*                                                                         
003550* Compute-Minutes-Since-Prev turns Beh-Start-Hhmm and WS-Prev-            
003560* Start-Hhmm into true elapsed minutes (hours*60+minutes on each          
003570* side, then subtracted) instead of subtracting the packed HHMM           
003580* values as if they were plain integers - a raw HHMM subtraction          
003590* comes out wrong every time the previous behaviour started before        
003600* the hour and this one started after it.  Shared by Apply-Idle-          
003610* Recovery and Apply-Balance-Adjustments, both of which need the          
003620* same true-minutes figure since the last behaviour in this run.          
003630*                                                                         
003640 Compute-Minutes-Since-Prev.                                              
003650     divide   Beh-Start-Hhmm by 100                                       
003660              giving   WS-Hhmm-Hours                                      
003670              remainder WS-Hhmm-Minutes.                                  
003680     compute  WS-Minutes-Cur =                                            
003690                       (WS-Hhmm-Hours * 60) + WS-Hhmm-Minutes.            
003700     divide   WS-Prev-Start-Hhmm by 100                                   
003710              giving   WS-Hhmm-Hours                                      
003720              remainder WS-Hhmm-Minutes.                                  
003730     compute  WS-Minutes-Prev =                                           
003740                       (WS-Hhmm-Hours * 60) + WS-Hhmm-Minutes.            
003750     compute  WS-Minutes-Since-Prev =                                     
003760                       WS-Minutes-Cur - WS-Minutes-Prev.                  
003770 Compute-Minutes-Since-Prev-Exit.                                         
003780     exit.                                                                
003790*                                                                         
003800 Infer-R-Sublevel.                                                        
003810     move     Beh-Level       to WS-Diag-Level-Area.                      
003820     if       WS-Diag-Grade not = "R" or WS-Diag-Sub not = space          
003830              go to Infer-R-Sublevel-Exit.                                
003840     if       Beh-Mood <= 2                                               
003850              move "R1" to Beh-Level                                      
003860     else                                                                 
003870       if     Beh-Mood = 3                                                
003880              move "R2" to Beh-Level                                      
003890       else                                                               
003900              move "R3" to Beh-Level                                      
003910       end-if                                                             
003920     end-if.                                                              
003930     if       Beh-Duration < 15                                           
003940              move "R1" to Beh-Level                                      
003950     else                                                                 
003960       if     Beh-Duration <= 30                                          
003970              move "R2" to Beh-Level                                      
003980       else                                                               
003990              move "R3" to Beh-Level                                      
004000       end-if                                                             
004010     end-if.                                                              
004020     if       WS-Window-Count = zero                                      
004030              go to Infer-R-Sublevel-Exit.                                
004040     move     WS-Window-Count to WS-Window-Subscr.                        
004050     if       WS-Win-Level (WS-Window-Subscr) = "S " or                   
004060              WS-Win-Level (WS-Window-Subscr) = "A "                      
004070       if     Beh-Level = "R1"                                            
004080              move "R2" to Beh-Level                                      
004090       else                                                               
004100         if   Beh-Level = "R2"                                            
004110              move "R3" to Beh-Level                                      
004120         end-if                                                           
004130       end-if                                                             
004140     end-if.                                                              
004150 Infer-R-Sublevel-Exit.                                                   
004160     exit.                                                                
004170*                                                                         
004180 Lookup-Level-Table.                                                      
004190     move     Beh-Level       to WS-Diag-Level-Area.                      
004200     if       WS-Diag-Grade  not  good-grade                              
004210              display "TS100 - grade not recognised, Beh-Id = "           
004220                       Beh-Id " level " Beh-Level.                        
004230     move     Beh-Level       to Tsl-Level-In.                            
004240     call     "tslvltb" using Tslvltb-Ws.                                 
004250     move     Tsl-Base-Score-Out    to WS-Level-Base.                     
004260     move     Tsl-Energy-Cost-Out   to WS-Level-Egy-Cost.                 
004270     move     Tsl-Found-Flag        to WS-Level-Found.                    
004280     if       WS-Level-Found = "N"                                        
004290              display "TS100 - level not on file, Beh-Id = "              
004300                       Beh-Id " level " Beh-Level                         
004310              move    zero to WS-Level-Base WS-Level-Egy-Cost.            
004320     compute  Beh-Base-Score rounded =                                    
004330                       WS-Level-Base * Beh-Duration.                      
004340 Lookup-Level-Table-Exit.                                                 
004350     exit.                                                                
004360*                                                                         
004370 Compute-Energy-Coeff.                                                    
004380     if       Usr-Current-Energy > 70                                     
004390              compute WS-Energy-Coeff rounded =                           
004400                       1 + (Usr-Current-Energy - 70) * .01                
004410     else                                                                 
004420       if     Usr-Current-Energy > 40                                     
004430              compute WS-Energy-Coeff rounded =                           
004440                       .85 + (Usr-Current-Energy - 40) * .005             
004450       else                                                               
004460              move    .70 to WS-Energy-Coeff                              
004470       end-if                                                             
004480     end-if.                                                              
004490 Compute-Energy-Coeff-Exit.                                               
004500     exit.                                                                
004510*                                                                         
004520 Compute-Combo-Coeff.                                                     
004530     move     zero    to WS-Positive-Count.                               
004540     move     "Y"     to WS-Same-Field-Sw.                                
004550     perform  Combo-Scan-Loop thru Combo-Scan-End                         
004560              varying WS-Occ-Ix from 1 by 1                               
004570              until WS-Occ-Ix > WS-Window-Count.                          
004580     evaluate WS-Positive-Count                                           
004590         when 0       move  1.0   to WS-Combo-Coeff                       
004600         when 1       move  1.1   to WS-Combo-Coeff                       
004610         when 2       move  1.2   to WS-Combo-Coeff                       
004620         when other   move  TS-Const-Max-Combo-Bon                        
004630                                  to WS-Combo-Coeff                       
004640     end-evaluate.                                                        
004650     if       WS-Window-Count = zero                                      
004660              go to Compute-Combo-Coeff-Exit.                             
004670     move     WS-Window-Count to WS-Window-Subscr.                        
004680     if       (WS-Win-Level (WS-Window-Subscr) = "C " or                  
004690               WS-Win-Level (WS-Window-Subscr) = "D ") and                
004700              (Beh-Level = "S " or Beh-Level = "A " or                    
004710               Beh-Level = "B ")                                          
004720              compute WS-Combo-Coeff rounded =                            
004730                       WS-Combo-Coeff * TS-Const-Rebound-Bonus.           
004740     if       WS-Positive-Count > zero and                                
004750              WS-Same-Field-Sw = "Y" and                                  
004760              (Beh-Level = "S " or Beh-Level = "A " or                    
004770               Beh-Level = "B ")                                          
004780              compute WS-Combo-Coeff rounded =                            
004790                       WS-Combo-Coeff * TS-Const-Same-Fld-Bonus.          
004800 Compute-Combo-Coeff-Exit.                                                
004810     exit.                                                                
004820*                                                                         
004830* Combo-Scan-Loop thru Combo-Scan-End is one pass over the recent         
004840* window, counting positive entries and, in the same pass, testing        
004850* whether every positive entry was the same field as this one -           
004860* the two separate scans the 2.00 rewrite used are combined here,         
004870* house style runs a window scan as one THRU range, not two               
004880* perform varyings over the same table.                                   
004890*                                                                         
004900 Combo-Scan-Loop.                                                         
004910     if       WS-Win-Level (WS-Occ-Ix) = "S " or                          
004920              WS-Win-Level (WS-Occ-Ix) = "A " or                          
004930              WS-Win-Level (WS-Occ-Ix) = "B "                             
004940              go to Combo-Scan-Positive.                                  
004950     go       to Combo-Scan-End.                                          
004960*                                                                         
004970 Combo-Scan-Positive.                                                     
004980     add      1 to WS-Positive-Count.                                     
004990     if       WS-Win-Level (WS-Occ-Ix) not = Beh-Level                    
005000              move    "N" to WS-Same-Field-Sw.                            
005010*                                                                         
005020 Combo-Scan-End.                                                          
005030     exit.                                                                
005040*                                                                         
005050 Compute-Final-Score.                                                     
005060     if       Beh-Duration <= TS-Const-Start-Duration                     
005070              move    TS-Const-Start-Sco-Fctr to WS-Start-Bonus           
005080     else                                                                 
005090              move    1.0 to WS-Start-Bonus.                              
005100     if       Usr-Beginner-Flag = "Y"                                     
005110              move    TS-Const-Novice-Bonus to WS-Novice-Bonus            
005120     else                                                                 
005130              move    1.0 to WS-Novice-Bonus.                             
005140     compute  Beh-Dyn-Coeff rounded =                                     
005150                       WS-Energy-Coeff * WS-Combo-Coeff.                  
005160     if       Usr-Current-Energy <= zero                                  
005170              move    zero to Beh-Final-Score                             
005180              go to Compute-Final-Score-Exit.                             
005190     compute  Beh-Final-Score rounded =                                   
005200                       Beh-Base-Score * Beh-Dyn-Coeff *                   
005210                       WS-Start-Bonus * WS-Novice-Bonus.                  
005220 Compute-Final-Score-Exit.                                                
005230     exit.                                                                
005240*                                                                         
005250 Apply-Balance-Adjustments.                                               
005260     move     zero    to WS-Level-Repeat WS-R-Count.                      
005270     move     Beh-Level to WS-Diag-Level-Area.                            
005280     perform  Balance-Scan-Loop thru Balance-Scan-End                     
005290              varying WS-Occ-Ix from 1 by 1                               
005300              until WS-Occ-Ix > WS-Window-Count.                          
005310     if       WS-Level-Repeat >= 3                                        
005320              compute Beh-Final-Score rounded =                           
005330                       Beh-Final-Score * TS-Const-Repeat-Decay.           
005340     if       WS-First-Record not = "Y"                                   
005350              perform Compute-Minutes-Since-Prev                          
005360              if      WS-Minutes-Since-Prev < 10                          
005370                      compute Beh-Final-Score rounded =                   
005380                               Beh-Final-Score *                          
005390                               TS-Const-Short-Freq-Fct                    
005400              end-if                                                      
005410     end-if.                                                              
005420     if       WS-Diag-Grade not = "R"                                     
005430              go to Apply-Balance-Adjustments-Exit.                       
005440     if       WS-R-Count >= 2                                             
005450              compute Beh-Final-Score rounded =                           
005460                       Beh-Final-Score * TS-Const-R-Abuse-Factor.         
005470 Apply-Balance-Adjustments-Exit.                                          
005480     exit.                                                                
005490*                                                                         
005500* Balance-Scan-Loop thru Balance-Scan-End, one pass over the              
005510* recent window tallying both the same-level repeat count and,            
005520* when this behaviour is an R grade, the R-family repeat count.           
005530*                                                                         
005540 Balance-Scan-Loop.                                                       
005550     if       WS-Win-Level (WS-Occ-Ix) = Beh-Level                        
005560              add     1 to WS-Level-Repeat.                               
005570     if       WS-Diag-Grade = "R" and                                     
005580              WS-Win-Level (WS-Occ-Ix) (1:1) = "R"                        
005590              add     1 to WS-R-Count.                                    
005600*                                                                         
005610 Balance-Scan-End.                                                        
005620     exit.                                                                
005630*                                                                         
005640 Compute-Energy-Cost.                                                     
005650     compute  WS-Egy-Cost-This rounded =                                  
005660                       WS-Level-Egy-Cost * Beh-Duration.                  
005670     if       Beh-Duration <= TS-Const-Start-Duration                     
005680              compute WS-Egy-Cost-This rounded =                          
005690                       WS-Egy-Cost-This * TS-Const-Start-Egy-Fctr.        
005700     if       Usr-Current-Energy < TS-Const-Low-Egy-Thresh and            
005710              WS-Level-Egy-Cost < zero                                    
005720              compute WS-Egy-Cost-This rounded =                          
005730                       WS-Egy-Cost-This * TS-Const-Low-Egy-Bonus.         
005740     move     WS-Egy-Cost-This to Beh-Energy-Consume.                     
005750     compute  Usr-Current-Energy rounded =                                
005760                       Usr-Current-Energy - WS-Egy-Cost-This.             
005770     if       Usr-Current-Energy > TS-Const-Energy-Max                    
005780              move    TS-Const-Energy-Max to Usr-Current-Energy.          
005790     if       Usr-Current-Energy < zero                                   
005800              move    zero to Usr-Current-Energy.                         
005810 Compute-Energy-Cost-Exit.                                                
005820     exit.                                                                
005830*                                                                         
005840 Write-Priced-Behavior.                                                   
005850     write    Priced-Out-Record from TS-Priced-Behaviour-Record.          
005860     if       WS-Pricedout-Status not = "00"                              
005870              display "TS100 - write error Priced-Out "                   
005880                       WS-Pricedout-Status.                               
005890     add      1       to WS-Recs-Out.                                     
005900*                                                                         
005910 Update-Running-Totals.                                                   
005920     add      Beh-Final-Score to Usr-Today-Total-Score.                   
005930     add      1       to Usr-Today-Behaviour-Count.                       
005940     move     "Y"     to Usr-Last-Record-Flag.                            
005950     if       WS-Window-Count < 10                                        
005960              add     1 to WS-Window-Count                                
005970              go to Update-Running-Totals-Store.                          
005980     perform  Shift-Window-Entry                                          
005990              varying WS-Occ-Ix from 1 by 1                               
006000              until WS-Occ-Ix > 9.                                        
006010 Update-Running-Totals-Store.                                             
006020     move     Beh-Level to WS-Win-Level (WS-Window-Count).                
006030     move     zero    to WS-Positive-Count.                               
006040     perform  Combo-Scan-Loop thru Combo-Scan-End                         
006050              varying WS-Occ-Ix from 1 by 1                               
006060              until WS-Occ-Ix > WS-Window-Count.                          
006070     move     WS-Positive-Count to Usr-Combo-Count.                       
006080 Update-Running-Totals-Exit.                                              
006090     exit.                                                                
006100*                                                                         
006110 Shift-Window-Entry.                                                      
006120     move     WS-Win-Level (WS-Occ-Ix + 1) to                             
006130                       WS-Win-Level (WS-Occ-Ix).                          
006140 Shift-Window-Entry-Exit.                                                 
006150     exit.                                                                
006160*                                                                         
006170 Write-User-State.                                                        
006180     add      Usr-Today-Total-Score to Usr-Total-Score.                   
006190     move     "N"     to Usr-New-Day-Flag.                                
006200     write    Userstate-Out-Record from TS-User-State-Record.             
006210     if       WS-Userout-Status not = "00"                                
006220              display "TS100 - write error Userstate-Out "                
006230                       WS-Userout-Status.                                 
006240*                                                                         
006250 End-Of-Job.                                                              
006260     close    Userstate-In                                                
006270              Behavior-In                                                 
006280              Priced-Out                                                  
006290              Userstate-Out.                                              
006300     display  Prog-Name " recs in  " WS-Recs-In                           
006310                          " recs out " WS-Recs-Out.                       
006320*********    ************                                                 
