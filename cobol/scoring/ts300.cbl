000100****************************************************************          
000110*                                                               *         
000120*              TimeScore   Dashboard Report Builder             *         
000130*         Report Writer layout, adapted from the old            *         
000140*              vacation accrual report program                 *          
000150*                                                               *         
000160****************************************************************          
000170*                                                                         
000180 identification          division.                                        
000190*===============================                                          
000200*                                                                         
000210*                                                                         
000220      program-id.         ts300.                                          
000230*                                                                         
000240      author.             K R Farrow.                                     
000250*                                                                         
000260      installation.       Millbrook Data Services.                        
000270*                                                                         
000280      date-written.       15/11/1985.                                     
000290*                                                                         
000300      date-compiled.                                                      
000310*                                                                         
000320      security.           Copyright (C) 1985-2026 and later,              
000330                           K R Farrow for Millbrook Data Services.        
000340                           Internal use only - not for resale.            
000350*                                                                         
000360* Remarks.                Dashboard Report Builder.  Reads the            
000370*                         priced behaviour file, the updated user         
000380*                         state and the refreshed wish file to            
000390*                         print the four-section daily dashboard -        
000400*                         core metrics, timeline, RPG feedback and        
000410*                         wish summary.  Run as the final job step        
000420*                         after ts100 and ts200.                          
000430*                                                                         
000440* Called modules.         None.                                           
000450*                                                                         
000460* Files used.             Userstate-In   (input, final state).            
000470*                         Behavior-In    (input, priced, 2 reads).        
000480*                         Wish-In        (input, refreshed wish).         
000490*                         Report-File    (output, Report Writer).         
000500*                                                                         
000510* Changes:                                                                
000520* 15/11/1985 krf -       Written, laid out from the old vacation          
000530*                        accrual Report Writer program.                   
000540* 09/02/1996 krf -       Page heading widened for the 132 col             
000550*                        print train, matches the pay registers.          
000560* 14/09/1998 krf - Y2K - Reviewed, no date fields printed, none           
000570*                        found.                                           
000580* 23/06/2006 djw -       Recompiled under GnuCOBOL, no source chg.        
000590* 11/11/2025 krf - 2.00  Rewritten wholesale for the TimeScore            
000600*                        dashboard, four sections replacing the           
000610*                        old vacation columns completely.                 
000620* 10/12/2025 krf -  .01  Behaviour file now read twice - first to         
000630*                        pick up the mood average and the energy          
000640*                        swing total for core metrics, then again         
000650*                        to drive the timeline detail line, so            
000660*                        section 1 prints ahead of section 2.             
000670* 09/01/2026 krf -  .02  Paragraphs moved onto the aaNNN-/zzNNN-          
000680*                        section shape used on the old vacation           
000690*                        accrual report this was laid out from,           
000700*                        in place of the plain 0100- numbering.           
000710*                        Good-Grade class (declared but idle              
000720*                        since the 2.00 rewrite) wired into a             
000730*                        sanity check on the timeline detail.             
000740*                                                                         
000750****************************************************************          
000760*                                                                         
000770 environment             division.                                        
000780*===============================                                          
000790*                                                                         
000800 configuration           section.                                         
000810 special-names.                                                           
000820     class good-grade is "S" "A" "B" "C" "D" "R".                         
000830*                                                                         
000840 input-output            section.                                         
000850 file-control.                                                            
000860     select   Userstate-In   assign       USEROUT                         
000870                              organization line sequential                
000880                              status       WS-Userin-Status.              
000890     select   Behavior-In    assign       PRICEOUT                        
000900                              organization line sequential                
000910                              status       WS-Behavin-Status.             
000920     select   Wish-In        assign       WISHOUT                         
000930                              organization line sequential                
000940                              status       WS-Wishin-Status.              
000950     select   Report-File    assign       DASHRPT                         
000960                              organization line sequential                
000970                              status       WS-Report-Status.              
000980*                                                                         
000990 data                    division.                                        
001000*===============================                                          
001010*                                                                         
001020 file section.                                                            
001030*                                                                         
001040 fd  Userstate-In.                                                        
001050 01  Userstate-In-Record    pic x(35).                                    
001060*                                                                         
001070 fd  Behavior-In.                                                         
001080 01  Behavior-In-Record     pic x(62).                                    
001090*                                                                         
001100 fd  Wish-In.                                                             
001110 01  Wish-In-Record         pic x(74).                                    
001120*                                                                         
001130 fd  Report-File                                                          
001140     report is TS-Dashboard-Report.                                       
001150*                                                                         
001160 working-storage section.                                                 
001170*-----------------------                                                  
001180*                                                                         
001190 77  Prog-Name              pic x(15)  value "TS300   (2.01)".            
001200*                                                                         
001210 01  WS-File-Statuses.                                                    
001220     03  WS-Userin-Status   pic xx     value zero.                        
001230     03  WS-Behavin-Status  pic xx     value zero.                        
001240     03  WS-Wishin-Status   pic xx     value zero.                        
001250     03  WS-Report-Status   pic xx     value zero.                        
001260     03  filler              pic x(4).                                    
001270 01  WS-Status-Numeric redefines WS-File-Statuses.                        
001280     03  WS-Stat-1           pic 99.                                      
001290     03  WS-Stat-2           pic 99.                                      
001300     03  WS-Stat-3           pic 99.                                      
001310     03  WS-Stat-4           pic 99.                                      
001320     03  filler              pic x(4).                                    
001330*                                                                         
001340 01  WS-Switches.                                                         
001350     03  WS-Behavin-Eof      pic x      value "N".                        
001360     03  WS-Wishin-Eof       pic x      value "N".                        
001370     03  filler              pic x(8).                                    
001380*                                                                         
001390 01  WS-Counters.                                                         
001400     03  WS-Mood-Recs        pic 9(4)   comp.                             
001410     03  WS-Mood-Sum         pic 9(5)   comp.                             
001420     03  WS-Pending-Count    pic 9(4)   comp.                             
001430     03  WS-Eligible-Count   pic 9(4)   comp.                             
001440     03  WS-Redeemed-Count   pic 9(4)   comp.                             
001450     03  filler              pic x(4).                                    
001460*                                                                         
001470 01  WS-Rpt-Fields.                                                       
001480     03  WS-Energy-Abs-Sum   pic s9(5)v99                                 
001490                              comp-3.                                     
001500     03  WS-Avg-Mood         pic 9        comp-3.                         
001510     03  WS-Efficiency       pic s9(5)v99                                 
001520                              comp-3.                                     
001530     03  WS-Day-Total-Score  pic s9(7)v99                                 
001540                              comp-3.                                     
001550     03  WS-Day-Total-Energy pic s9(5)v99                                 
001560                              comp-3.                                     
001570     03  WS-Status-Word      pic x(9).                                    
001580     03  WS-Mood-Stars       pic x(5).                                    
001590     03  filler              pic x(4).                                    
001600*                                                                         
001610 01  WS-Rpg-Fields.                                                       
001620     03  WS-Rpg-Level-Raw    pic 9(5)   comp.                             
001630     03  WS-Rpg-Level        pic 9(5)   comp.                             
001640     03  WS-Rpg-Xp           pic s9(9)v99                                 
001650                              comp-3.                                     
001660     03  WS-Rpg-Focus        pic 9      comp.                             
001670     03  WS-Rpg-Recovery     pic 9      comp.                             
001680     03  WS-Rpg-Stamina      pic 9      comp.                             
001690     03  WS-Rpg-Equipment    pic x(12).                                   
001700     03  filler              pic x(4).                                    
001710*                                                                         
001720 01  WS-Wish-Pct             pic zz9    comp-3.                           
001730*                                                                         
001740 01  WS-Diag-Area.                                                        
001750     03  WS-Diag-Level       pic x(2).                                    
001760     03  filler              pic x(2).                                    
001770 01  WS-Diag-Level-Parts redefines WS-Diag-Area.                          
001780     03  WS-Diag-Grade       pic x.                                       
001790     03  WS-Diag-Sub         pic x.                                       
001800     03  filler              pic x(2).                                    
001810*                                                                         
001820 copy "tsusr.cpy".                                                        
001830 copy "tsbehpr.cpy".                                                      
001840 copy "tswsh.cpy".                                                        
001850*                                                                         
001860 Report section.                                                          
001870*--------------                                                           
001880*                                                                         
001890 RD  TS-Dashboard-Report                                                  
001900     Page Limit   58 lines                                                
001910     Heading      1                                                       
001920     First Detail 4                                                       
001930     Last  Detail 56.                                                     
001940*                                                                         
001950 01  TS-Rpt-Page-Head type page heading.                                  
001960     03  line 1.                                                          
001970         05  col  1    pic x(15)   source Prog-Name.                      
001980         05  col  45   pic x(28)   value                                  
001990                       "TimeScore Daily Dashboard".                       
002000         05  col 122   pic x(5)    value "Page ".                         
002010         05  col 127   pic zz9     source Page-Counter.                   
002020         05  filler    col 130   pic x(3).                                
002030*                                                                         
002040 01  TS-Core-Metrics type detail.                                         
002050     03  line + 3.                                                        
002060         05  col  1    pic x(20)   value "CORE METRICS".                  
002070     03  line + 2.                                                        
002080         05  col  1    pic x(20)   value "Lifetime Score".                
002090         05  col  22   pic -(6)9.99 source Usr-Total-Score.               
002100     03  line + 1.                                                        
002110         05  col  1    pic x(20)   value "Today Score".                   
002120         05  col  22   pic -(6)9.99 source Usr-Today-Total-Score.         
002130     03  line + 1.                                                        
002140         05  col  1    pic x(20)   value "Today Behaviours".              
002150         05  col  22   pic zzz9                                           
002160                        source Usr-Today-Behaviour-Count.                 
002170     03  line + 1.                                                        
002180         05  col  1    pic x(20)   value "Efficiency".                    
002190         05  col  22   pic -(4)9.99 source WS-Efficiency.                 
002200     03  line + 1.                                                        
002210         05  col  1    pic x(20)   value "Combo Count".                   
002220         05  col  22   pic zz9    source Usr-Combo-Count.                 
002230     03  line + 1.                                                        
002240         05  col  1    pic x(20)   value "Average Mood".                  
002250         05  col  22   pic x(5)   source WS-Mood-Stars.                   
002260     03  line + 1.                                                        
002270         05  col  1    pic x(20)   value "Ending Energy".                 
002280         05  col  22   pic -(2)9.99 source Usr-Current-Energy.            
002290         05  col  32   pic x(9)   source WS-Status-Word.                  
002300         05  filler    col 120   pic x(3).                                
002310*                                                                         
002320 01  TS-Timeline-Head type detail.                                        
002330     03  line + 3.                                                        
002340         05  col  1    pic x(12)   value "TIMELINE".                      
002350     03  line + 1.                                                        
002360         05  col  1                                                       
002370                     value "Start End  Lv Dur   Score  Energy Md".        
002380         05  filler    col 120   pic x(3).                                
002390*                                                                         
002400 01  TS-Timeline-Detail type detail.                                      
002410     03  line + 1.                                                        
002420         05  col  1    pic 9999        source Beh-Start-Hhmm.             
002430         05  col  6    pic 9999        source Beh-End-Hhmm.               
002440         05  col 11    pic xx          source Beh-Level.                  
002450         05  col 14    pic zzz9        source Beh-Duration.               
002460         05  col 20    pic -(4)9.99    source Beh-Final-Score.            
002470         05  col 30    pic -(2)9.99    source Beh-Energy-Consume.         
002480         05  col 39    pic x(5)        source WS-Mood-Stars.              
002490         05  filler    col 120         pic x(3).                          
002500*                                                                         
002510 01  TS-Timeline-Total type detail.                                       
002520     03  line + 2.                                                        
002530         05  col  1    pic x(18)   value "Day Total".                     
002540         05  col 20    pic -(4)9.99 source WS-Day-Total-Score.            
002550         05  col 30    pic -(2)9.99 source WS-Day-Total-Energy.           
002560         05  filler    col 120     pic x(3).                              
002570*                                                                         
002580 01  TS-Rpg-Feedback type detail.                                         
002590     03  line + 3.                                                        
002600         05  col  1    pic x(12)   value "RPG FEEDBACK".                  
002610     03  line + 1.                                                        
002620         05  col  1    pic x(10)   value "Level".                         
002630         05  col 12    pic zzz9    source WS-Rpg-Level.                   
002640         05  col 20    pic x(4)    value "XP: ".                          
002650         05  col 24    pic zzzzz9.99 source WS-Rpg-Xp.                    
002660     03  line + 1.                                                        
002670         05  col  1    pic x(10)   value "Focus".                         
002680         05  col 12    pic 9       source WS-Rpg-Focus.                   
002690         05  col 20    pic x(10)   value "Recovery".                      
002700         05  col 31    pic 9       source WS-Rpg-Recovery.                
002710         05  col 40    pic x(10)   value "Stamina".                       
002720         05  col 51    pic 9       source WS-Rpg-Stamina.                 
002730     03  line + 1.                                                        
002740         05  col  1    pic x(10)   value "Equipment".                     
002750         05  col 12    pic x(12)   source WS-Rpg-Equipment.               
002760         05  filler    col 120    pic x(3).                               
002770*                                                                         
002780 01  TS-Wish-Head type detail.                                            
002790     03  line + 3.                                                        
002800         05  col  1    pic x(12)   value "WISH SUMMARY".                  
002810     03  line + 1.                                                        
002820         05  col  1                                                       
002830                 value "Id   Name              Cost   Pct Status".        
002840         05  filler    col 120   pic x(3).                                
002850*                                                                         
002860 01  TS-Wish-Detail type detail.                                          
002870     03  line + 1.                                                        
002880         05  col  1    pic 9(6)    source Wsh-Id.                         
002890         05  col  8    pic x(28)   source Wsh-Name.                       
002900         05  col 37    pic zzzzzz9 source Wsh-Cost.                       
002910         05  col 46    pic zz9     source WS-Wish-Pct.                    
002920         05  col 51    pic x(10)   source Wsh-Status.                     
002930         05  filler    col 120    pic x(3).                               
002940*                                                                         
002950 01  TS-Wish-Counts type detail.                                          
002960     03  line + 2.                                                        
002970         05  col  1    pic x(9)    value "Pending: ".                     
002980         05  col 10    pic zzz9    source WS-Pending-Count.               
002990         05  col 20    pic x(10)   value "Eligible: ".                    
003000         05  col 30    pic zzz9    source WS-Eligible-Count.              
003010         05  col 40    pic x(10)   value "Redeemed: ".                    
003020         05  col 50    pic zzz9    source WS-Redeemed-Count.              
003030         05  filler    col 120    pic x(3).                               
003040*                                                                         
003050 linkage                 section.                                         
003060*--------------                                                           
003070*                                                                         
003080 procedure division.                                                      
003090*===================                                                      
003100*                                                                         
003110 aa000-Main                  section.                                     
003120*****************************************                                 
003130*                                                                         
003140     perform  aa010-Open-Files.                                           
003150     perform  aa020-Read-User-State.                                      
003160     perform  aa030-Prescan-Behaviors.                                    
003170     open     output Report-File.                                         
003180     initiate TS-Dashboard-Report.                                        
003190     perform  aa040-Produce-Core-Metrics.                                 
003200     perform  aa050-Produce-Timeline.                                     
003210     perform  aa060-Compute-Rpg-Feedback.                                 
003220     perform  aa070-Produce-Wish-Summary.                                 
003230     terminate TS-Dashboard-Report.                                       
003240     perform  aa090-End-Of-Job.                                           
003250     goback.                                                              
003260*                                                                         
003270 aa000-Exit.                                                              
003280     exit     section.                                                    
003290*                                                                         
003300 aa010-Open-Files.                                                        
003310     open     input  Userstate-In                                         
003320                      Behavior-In                                         
003330                      Wish-In.                                            
003340     if       WS-Userin-Status not = "00"                                 
003350              display "TS300 - cannot open Userstate-In "                 
003360                       WS-Userin-Status                                   
003370              goback.                                                     
003380*                                                                         
003390 aa020-Read-User-State.                                                   
003400     read     Userstate-In into TS-User-State-Record                      
003410              at end                                                      
003420                   display "TS300 - Userstate-In empty, abort"            
003430                   goback.                                                
003440*                                                                         
003450 aa030-Prescan-Behaviors     section.                                     
003460*****************************************                                 
003470*                                                                         
003480     move     zero    to WS-Mood-Recs WS-Mood-Sum                         
003490                          WS-Energy-Abs-Sum.                              
003500     perform  aa030-Prescan-One-Record                                    
003510              until WS-Behavin-Eof = "Y".                                 
003520     close    Behavior-In.                                                
003530     move     "N"     to WS-Behavin-Eof.                                  
003540     open     input  Behavior-In.                                         
003550*                                                                         
003560 aa030-Prescan-One-Record.                                                
003570     read     Behavior-In into TS-Priced-Behaviour-Record                 
003580              at end                                                      
003590                   move "Y" to WS-Behavin-Eof                             
003600                   go to aa030-Exit.                                      
003610     add      1       to WS-Mood-Recs.                                    
003620     add      Beh-Mood to WS-Mood-Sum.                                    
003630     if       Beh-Energy-Consume < zero                                   
003640              compute WS-Energy-Abs-Sum rounded =                         
003650                       WS-Energy-Abs-Sum - Beh-Energy-Consume             
003660     else                                                                 
003670              add     Beh-Energy-Consume to WS-Energy-Abs-Sum.            
003680*                                                                         
003690 aa030-Exit.                                                              
003700     exit     section.                                                    
003710*                                                                         
003720 aa040-Produce-Core-Metrics  section.                                     
003730*****************************************                                 
003740*                                                                         
003750     if       WS-Mood-Recs = zero                                         
003760              move    3 to WS-Avg-Mood                                    
003770     else                                                                 
003780              compute WS-Avg-Mood rounded =                               
003790                       WS-Mood-Sum / WS-Mood-Recs.                        
003800     perform  zz010-Set-Mood-Stars.                                       
003810     if       WS-Energy-Abs-Sum = zero                                    
003820              move    zero to WS-Efficiency                               
003830     else                                                                 
003840              compute WS-Efficiency rounded =                             
003850                       Usr-Today-Total-Score / WS-Energy-Abs-Sum.         
003860     perform  zz020-Set-Energy-Status.                                    
003870     generate TS-Core-Metrics.                                            
003880*                                                                         
003890 aa040-Exit.                                                              
003900     exit     section.                                                    
003910*                                                                         
003920 zz010-Set-Mood-Stars         section.                                    
003930*****************************************                                 
003940*                                                                         
003950     evaluate WS-Avg-Mood                                                 
003960         when 1       move "*    " to WS-Mood-Stars                       
003970         when 2       move "**   " to WS-Mood-Stars                       
003980         when 3       move "***  " to WS-Mood-Stars                       
003990         when 4       move "**** " to WS-Mood-Stars                       
004000         when 5       move "*****" to WS-Mood-Stars                       
004010         when other   move "     " to WS-Mood-Stars                       
004020     end-evaluate.                                                        
004030*                                                                         
004040 zz010-Exit.                                                              
004050     exit     section.                                                    
004060*                                                                         
004070 zz020-Set-Energy-Status      section.                                    
004080*****************************************                                 
004090*                                                                         
004100     if       Usr-Current-Energy > 90                                     
004110              move    "FULL     " to WS-Status-Word                       
004120     else                                                                 
004130       if     Usr-Current-Energy > 70                                     
004140              move    "GOOD     " to WS-Status-Word                       
004150       else                                                               
004160         if   Usr-Current-Energy > 50                                     
004170              move    "FAIR     " to WS-Status-Word                       
004180         else                                                             
004190           if Usr-Current-Energy > 30                                     
004200              move    "LOW      " to WS-Status-Word                       
004210           else                                                           
004220              move    "EXHAUSTED" to WS-Status-Word                       
004230           end-if                                                         
004240         end-if                                                           
004250       end-if                                                             
004260     end-if.                                                              
004270*                                                                         
004280 zz020-Exit.                                                              
004290     exit     section.                                                    
004300*                                                                         
004310 aa050-Produce-Timeline      section.                                     
004320*****************************************                                 
004330*                                                                         
004340     generate TS-Timeline-Head.                                           
004350     move     zero    to WS-Day-Total-Score WS-Day-Total-Energy.          
004360     perform  aa050-Timeline-One-Record                                   
004370              until WS-Behavin-Eof = "Y".                                 
004380     generate TS-Timeline-Total.                                          
004390*                                                                         
004400 aa050-Timeline-One-Record.                                               
004410     read     Behavior-In into TS-Priced-Behaviour-Record                 
004420              at end                                                      
004430                   move "Y" to WS-Behavin-Eof                             
004440                   go to aa050-Exit.                                      
004450     move     Beh-Level to WS-Diag-Area.                                  
004460     if       WS-Diag-Grade  not  good-grade                              
004470              display "TS300 - grade not recognised, Beh-Id = "           
004480                       Beh-Id " level " Beh-Level.                        
004490     move     Beh-Mood to WS-Avg-Mood.                                    
004500     perform  zz010-Set-Mood-Stars.                                       
004510     add      Beh-Final-Score    to WS-Day-Total-Score.                   
004520     add      Beh-Energy-Consume to WS-Day-Total-Energy.                  
004530     generate TS-Timeline-Detail.                                         
004540*                                                                         
004550 aa050-Exit.                                                              
004560     exit     section.                                                    
004570*                                                                         
004580 aa060-Compute-Rpg-Feedback  section.                                     
004590*****************************************                                 
004600*                                                                         
004610     compute  WS-Rpg-Level-Raw = Usr-Total-Score / 1000.                  
004620     compute  WS-Rpg-Level     = WS-Rpg-Level-Raw + 1.                    
004630     compute  WS-Rpg-Xp        = Usr-Total-Score -                        
004640                       (WS-Rpg-Level-Raw * 1000).                         
004650     if       WS-Rpg-Level > 5                                            
004660              move    5 to WS-Rpg-Focus                                   
004670     else                                                                 
004680              move    WS-Rpg-Level to WS-Rpg-Focus.                       
004690     compute  WS-Rpg-Recovery = WS-Rpg-Level / 2.                         
004700     if       WS-Rpg-Recovery > 5                                         
004710              move    5 to WS-Rpg-Recovery.                               
004720     compute  WS-Rpg-Stamina  = WS-Rpg-Level / 3.                         
004730     if       WS-Rpg-Stamina > 5                                          
004740              move    5 to WS-Rpg-Stamina.                                
004750     if       Usr-Combo-Count >= 3                                        
004760              move    "COMBO SWORD " to WS-Rpg-Equipment                  
004770     else                                                                 
004780       if     Usr-Combo-Count >= 1                                        
004790              move    "STARTER GEAR" to WS-Rpg-Equipment                  
004800       else                                                               
004810              move    "NONE        " to WS-Rpg-Equipment                  
004820       end-if                                                             
004830     end-if.                                                              
004840     generate TS-Rpg-Feedback.                                            
004850*                                                                         
004860 aa060-Exit.                                                              
004870     exit     section.                                                    
004880*                                                                         
004890 aa070-Produce-Wish-Summary  section.                                     
004900*****************************************                                 
004910*                                                                         
004920     generate TS-Wish-Head.                                               
004930     move     zero    to WS-Pending-Count WS-Eligible-Count               
004940                          WS-Redeemed-Count.                              
004950     perform  aa070-Wish-One-Record                                       
004960              until WS-Wishin-Eof = "Y".                                  
004970     generate TS-Wish-Counts.                                             
004980*                                                                         
004990 aa070-Wish-One-Record.                                                   
005000     read     Wish-In into TS-Wish-Record                                 
005010              at end                                                      
005020                   move "Y" to WS-Wishin-Eof                              
005030                   go to aa070-Exit.                                      
005040     compute  WS-Wish-Pct rounded = Wsh-Progress * 100.                   
005050     if       Wsh-Status = "PENDING   "                                   
005060              add     1 to WS-Pending-Count                               
005070              if      Wsh-Progress >= 1.0000                              
005080                      add 1 to WS-Eligible-Count                          
005090              end-if                                                      
005100     else                                                                 
005110       if     Wsh-Status = "REDEEMED  "                                   
005120              add     1 to WS-Redeemed-Count                              
005130       end-if                                                             
005140     end-if.                                                              
005150     generate TS-Wish-Detail.                                             
005160*                                                                         
005170 aa070-Exit.                                                              
005180     exit     section.                                                    
005190*                                                                         
005200 aa090-End-Of-Job.                                                        
005210     close    Userstate-In                                                
005220              Behavior-In                                                 
005230              Wish-In                                                     
005240              Report-File.                                                
005250     display  Prog-Name " dashboard complete".                            
005260*********    ************                                                 
