000100****************************************************************          
000110*                                                               *         
000120*              TimeScore   Wish Exchange Run                    *         
000130*         Adapted from the old basic-source include builder    *          
000140*                                                               *         
000150****************************************************************          
000160*                                                                         
000170 identification          division.                                        
000180*===============================                                          
000190*                                                                         
000200*                                                                         
000210      program-id.         ts200.                                          
000220*                                                                         
000230      author.             K R Farrow.                                     
000240*                                                                         
000250      installation.       Millbrook Data Services.                        
000260*                                                                         
000270      date-written.       12/11/1985.                                     
000280*                                                                         
000290      date-compiled.                                                      
000300*                                                                         
000310      security.           Copyright (C) 1985-2026 and later,              
000320                           K R Farrow for Millbrook Data Services.        
000330                           Internal use only - not for resale.            
000340*                                                                         
000350* Remarks.                Wish Exchange Run.  Reads the wish file,        
000360*                         refreshes progress against the lifetime         
000370*                         total score carried on the user state           
000380*                         file, redeems the lowest-id eligible            
000390*                         wish and writes the refreshed wish file.        
000400*                         Run as the job step after ts100.                
000410*                                                                         
000420* Called modules.         None.                                           
000430*                                                                         
000440* Files used.             Userstate-In   (input, for total score).        
000450*                         Wish-In        (input, ascending id).           
000460*                         Wish-Out       (output, refreshed wish).        
000470*                                                                         
000480* Changes:                                                                
000490* 12/11/1985 krf -       Written, derived from the old basic              
000500*                        source include expander's file handling          
000510*                        shape (read/validate/write loop).                
000520* 07/06/1994 krf -       Archived-wish skip added, was posting            
000530*                        zero progress against dead wishes.               
000540* 14/09/1998 krf - Y2K - Reviewed, no date fields held, none              
000550*                        found.                                           
000560* 23/06/2006 djw -       Recompiled under GnuCOBOL, no source chg.        
000570* 11/11/2025 krf - 2.00  Rewritten wholesale for the TimeScore            
000580*                        wish exchange rules replacing the old            
000590*                        include-expansion logic completely.              
000600* 09/12/2025 krf -  .01  Available-score accumulator added so a           
000610*                        redemption in this run lowers eligibility        
000620*                        for wishes read later in the same run.           
000630* 09/01/2026 krf -  .02  Paragraphs moved onto the aaNNN-/zzNNN-          
000640*                        section shape used on the old basic              
000650*                        source builder this was adapted from, in         
000660*                        place of the plain 0100- numbering.  The         
000670*                        archived/invalid skip was dropping those         
000680*                        wishes from Wish-Out altogether instead          
000690*                        of passing them through - every wish read        
000700*                        is now written back exactly once.  Valid-        
000710*                        Status class (declared but idle since the        
000720*                        2.00 rewrite) wired into the wish edit.          
000730*                                                                         
000740****************************************************************          
000750*                                                                         
000760 environment             division.                                        
000770*===============================                                          
000780*                                                                         
000790 configuration           section.                                         
000800 special-names.                                                           
000810     class valid-status is "PENDING   " "REDEEMED  " "ARCHIVED  ".        
000820*                                                                         
000830 input-output            section.                                         
000840 file-control.                                                            
000850     select   Userstate-In   assign       USERIN                          
000860                              organization line sequential                
000870                              status       WS-Userin-Status.              
000880     select   Wish-In        assign       WISHIN                          
000890                              organization line sequential                
000900                              status       WS-Wishin-Status.              
000910     select   Wish-Out       assign       WISHOUT                         
000920                              organization line sequential                
000930                              status       WS-Wishout-Status.             
000940*                                                                         
000950 data                    division.                                        
000960*===============================                                          
000970*                                                                         
000980 file section.                                                            
000990*                                                                         
001000 fd  Userstate-In.                                                        
001010 01  Userstate-In-Record    pic x(35).                                    
001020*                                                                         
001030 fd  Wish-In.                                                             
001040 01  Wish-In-Record         pic x(74).                                    
001050*                                                                         
001060 fd  Wish-Out.                                                            
001070 01  Wish-Out-Record        pic x(74).                                    
001080*                                                                         
001090 working-storage section.                                                 
001100*-----------------------                                                  
001110*                                                                         
001120 77  Prog-Name              pic x(15)  value "TS200   (2.01)".            
001130*                                                                         
001140 01  WS-File-Statuses.                                                    
001150     03  WS-Userin-Status   pic xx     value zero.                        
001160     03  WS-Wishin-Status   pic xx     value zero.                        
001170     03  WS-Wishout-Status  pic xx     value zero.                        
001180     03  filler              pic x(4).                                    
001190 01  WS-Status-Numeric redefines WS-File-Statuses.                        
001200     03  WS-Stat-1           pic 99.                                      
001210     03  WS-Stat-2           pic 99.                                      
001220     03  WS-Stat-3           pic 99.                                      
001230     03  filler              pic x(4).                                    
001240*                                                                         
001250 01  WS-Switches.                                                         
001260     03  WS-Wishin-Eof       pic x      value "N".                        
001270     03  WS-Wish-Valid-Sw    pic x      value "Y".                        
001280     03  WS-Redeemed-Sw      pic x      value "N".                        
001290     03  WS-Redeemed-This-Run                                             
001300                              pic x      value "N".                       
001310     03  filler              pic x(4).                                    
001320*                                                                         
001330 01  WS-Counters.                                                         
001340     03  WS-Recs-In          pic 9(4)   comp.                             
001350     03  WS-Recs-Out         pic 9(4)   comp.                             
001360     03  WS-Pending-Count    pic 9(4)   comp.                             
001370     03  WS-Eligible-Count   pic 9(4)   comp.                             
001380     03  WS-Redeemed-Count   pic 9(4)   comp.                             
001390     03  WS-Invalid-Count    pic 9(4)   comp.                             
001400     03  filler              pic x(4).                                    
001410*                                                                         
001420 01  WS-Score-Fields.                                                     
001430     03  WS-Available-Score  pic s9(9)v99                                 
001440                              comp-3.                                     
001450     03  WS-Cost-Signed      pic s9(7)  comp-3.                           
001460     03  filler              pic x(4).                                    
001470*                                                                         
001480 01  WS-Wish-Name-Area       pic x(50).                                   
001490 01  WS-Wish-Name-Trailer redefines WS-Wish-Name-Area.                    
001500     03  filler              pic x(49).                                   
001510     03  WS-Wish-Name-Last    pic x.                                      
001520 01  WS-Status-Area          pic x(10).                                   
001530 01  WS-Status-Parts redefines WS-Status-Area.                            
001540     03  WS-Status-Word       pic x(8).                                   
001550     03  filler                pic xx.                                    
001560*                                                                         
001570 copy "tsusr.cpy".                                                        
001580 copy "tswsh.cpy".                                                        
001590*                                                                         
001600 procedure division.                                                      
001610*===================                                                      
001620*                                                                         
001630 aa000-Main                  section.                                     
001640*****************************************                                 
001650*                                                                         
001660     perform  aa010-Open-Files.                                           
001670     perform  aa020-Read-User-State.                                      
001680     perform  aa050-Process-Wishes                                        
001690              until WS-Wishin-Eof = "Y".                                  
001700     perform  aa080-Write-Counts.                                         
001710     perform  aa090-End-Of-Job.                                           
001720     goback.                                                              
001730*                                                                         
001740 aa000-Exit.                                                              
001750     exit     section.                                                    
001760*                                                                         
001770 aa010-Open-Files.                                                        
001780     open     input  Userstate-In                                         
001790                      Wish-In.                                            
001800     open     output Wish-Out.                                            
001810     if       WS-Userin-Status not = "00"                                 
001820              display "TS200 - cannot open Userstate-In "                 
001830                       WS-Userin-Status                                   
001840              goback.                                                     
001850*                                                                         
001860 aa020-Read-User-State.                                                   
001870     read     Userstate-In into TS-User-State-Record                      
001880              at end                                                      
001890                   display "TS200 - Userstate-In empty, abort"            
001900                   goback.                                                
001910     move     Usr-Total-Score to WS-Available-Score.                      
001920*                                                                         
001930 aa050-Process-Wishes        section.                                     
001940*****************************************                                 
001950*                                                                         
001960     read     Wish-In into TS-Wish-Record                                 
001970              at end                                                      
001980                   move "Y" to WS-Wishin-Eof                              
001990                   go to aa050-Exit.                                      
002000     add      1       to WS-Recs-In.                                      
002010     perform  zz010-Edit-Wish.                                            
002020     if       WS-Wish-Valid-Sw = "Y"                                      
002030              perform zz020-Update-Progress                               
002040              perform zz030-Redeem-If-Eligible                            
002050     else                                                                 
002060              add     1 to WS-Invalid-Count.                              
002070     perform  zz040-Write-Wish.                                           
002080*                                                                         
002090 aa050-Exit.                                                              
002100     exit     section.                                                    
002110*                                                                         
002120 zz010-Edit-Wish              section.                                    
002130*****************************************                                 
002140*                                                                         
002150     move     "Y"     to WS-Wish-Valid-Sw.                                
002160     move     Wsh-Name to WS-Wish-Name-Area.                              
002170     if       WS-Wish-Name-Area = spaces                                  
002180              move    "N" to WS-Wish-Valid-Sw                             
002190              display "TS200 - wish " Wsh-Id " rejected, name"            
002200                       " blank".                                          
002210     if       Wsh-Cost < 100                                              
002220              move    "N" to WS-Wish-Valid-Sw                             
002230              display "TS200 - wish " Wsh-Id " rejected, cost"            
002240                       " below minimum".                                  
002250     if       Wsh-Status not valid-status                                 
002260              move    "N" to WS-Wish-Valid-Sw                             
002270              display "TS200 - wish " Wsh-Id " rejected, status"          
002280                       " not recognised".                                 
002290*                                                                         
002300 zz010-Exit.                                                              
002310     exit     section.                                                    
002320*                                                                         
002330 zz020-Update-Progress        section.                                    
002340*****************************************                                 
002350*                                                                         
002360     if       Wsh-Cost = zero                                             
002370              move    zero to Wsh-Progress                                
002380              go to zz020-Exit.                                           
002390     compute  Wsh-Progress rounded =                                      
002400                       WS-Available-Score / Wsh-Cost.                     
002410     if       Wsh-Progress > 1.0000                                       
002420              move    1.0000 to Wsh-Progress.                             
002430     if       Wsh-Progress < zero                                         
002440              move    zero to Wsh-Progress.                               
002450*                                                                         
002460 zz020-Exit.                                                              
002470     exit     section.                                                    
002480*                                                                         
002490 zz030-Redeem-If-Eligible     section.                                    
002500*****************************************                                 
002510*                                                                         
002520     move     "N"     to WS-Redeemed-Sw.                                  
002530     if       Wsh-Status not = "PENDING   "                               
002540              go to zz030-Tally.                                          
002550     if       WS-Available-Score < Wsh-Cost                               
002560              go to zz030-Tally.                                          
002570     add      1       to WS-Eligible-Count.                               
002580     if       WS-Redeemed-This-Run = "Y"                                  
002590              go to zz030-Tally.                                          
002600     move     "REDEEMED  " to Wsh-Status.                                 
002610     move     Wsh-Cost to WS-Cost-Signed.                                 
002620     subtract WS-Cost-Signed from WS-Available-Score.                     
002630     move     "Y"     to WS-Redeemed-Sw.                                  
002640     move     "Y"     to WS-Redeemed-This-Run.                            
002650*                                                                         
002660 zz030-Tally.                                                             
002670     if       WS-Redeemed-Sw = "Y"                                        
002680              add     1 to WS-Redeemed-Count                              
002690     else                                                                 
002700       if     Wsh-Status = "PENDING   "                                   
002710              add     1 to WS-Pending-Count                               
002720       end-if                                                             
002730     end-if.                                                              
002740*                                                                         
002750 zz030-Exit.                                                              
002760     exit     section.                                                    
002770*                                                                         
002780 zz040-Write-Wish.                                                        
002790     write    Wish-Out-Record from TS-Wish-Record.                        
002800     if       WS-Wishout-Status not = "00"                                
002810              display "TS200 - write error Wish-Out "                     
002820                       WS-Wishout-Status.                                 
002830     add      1       to WS-Recs-Out.                                     
002840*                                                                         
002850 aa080-Write-Counts.                                                      
002860     display  Prog-Name " pending  " WS-Pending-Count                     
002870                          " eligible " WS-Eligible-Count.                 
002880     display  Prog-Name " redeemed " WS-Redeemed-Count                    
002890                          " invalid  " WS-Invalid-Count.                  
002900*                                                                         
002910 aa090-End-Of-Job.                                                        
002920     close    Userstate-In                                                
002930              Wish-In                                                     
002940              Wish-Out.                                                   
002950     display  Prog-Name " recs in  " WS-Recs-In                           
002960                          " recs out " WS-Recs-Out.                       
002970*********    ************                                                 
