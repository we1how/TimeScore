000100****************************************************************          
000110*                                                               *         
000120*              TimeScore   Level Table Lookup                   *         
000130*         Called subprogram - Mod 11 check-digit routine        *         
000140*            reworked as the scoring grade lookup               *         
000150*                                                               *         
000160****************************************************************          
000170*                                                                         
000180 identification          division.                                        
000190*===============================                                          
000200*                                                                         
000210*                                                                         
000220      program-id.         tslvltb.                                        
000230*                                                                         
000240      author.             K R Farrow.                                     
000250*                                                                         
000260      installation.       Millbrook Data Services.                        
000270*                                                                         
000280      date-written.       11/11/1985.                                     
000290*                                                                         
000300      date-compiled.                                                      
000310*                                                                         
000320      security.           Copyright (C) 1985-2026 and later,              
000330                           K R Farrow for Millbrook Data Services.        
000340                           Internal use only - not for resale.            
000350*                                                                         
000360* Remarks.                Given a behaviour grade (S,A,B,C,D,R1,          
000370*                         R2,R3) returns the per-minute base score        
000380*                         and energy cost for that grade from the         
000390*                         compiled level table.  Called once per          
000400*                         behaviour record by ts100                       
000410*                         (0440-Compute-Energy-Coeff area).               
000420*                                                                         
000430* Called modules.         None.                                           
000440*                                                                         
000450* Changes:                                                                
000460* 11/11/1985 krf -       Written, derived from the old mod-11             
000470*                        check-digit routine's table SEARCH shape.        
000480* 02/04/1989 krf -       Table widened, D grade added.                    
000490* 14/09/1998 krf - Y2K - Reviewed for date dependencies, table is         
000500*                        all numeric constants, none found.               
000510*                        Signed off DWC.                                  
000520* 23/06/2006 djw -       Recompiled under GnuCOBOL, no source chg.        
000530* 11/11/2025 krf - 2.00  Rewritten wholesale for the TimeScore            
000540*                        rules engine.  Table now holds R1/R2/R3          
000550*                        rows instead of the old shift-premium            
000560*                        rows, Tsl-Found-Flag added for a clean           
000570*                        not-on-file signal instead of abend.             
000580* 19/11/2025 krf -  .01  Energy cost now signed (recovery grades          
000590*                        give back energy).                               
000600* 09/01/2026 krf -  .02  Paragraph names de-numbered to match the         
000610*                        plain-name shape used on the old maps09          
000620*                        routine this was lifted from, the 0100-          
000630*                        numbering was not this shop's habit for          
000640*                        a small lookup like this one.                    
000650*                                                                         
000660****************************************************************          
000670*                                                                         
000680 environment             division.                                        
000690*===============================                                          
000700*                                                                         
000710 configuration           section.                                         
000720 special-names.                                                           
000730     class good-grade is "S" "A" "B" "C" "D" "R".                         
000740*                                                                         
000750 input-output            section.                                         
000760*------------------------------                                           
000770*                                                                         
000780 data                    division.                                        
000790*===============================                                          
000800*                                                                         
000810 working-storage section.                                                 
000820*-----------------------                                                  
000830*                                                                         
000840 77  Prog-Name           pic x(15)  value "TSLVLTB (2.00)".               
000850*                                                                         
000860 01  WS-Switches.                                                         
000870     03  WS-Found-Num    pic 9           comp.                            
000880     03  filler          pic x(3).                                        
000890 01  WS-Found-Alpha redefines WS-Switches.                                
000900     03  WS-Found-Char   pic x.                                           
000910     03  filler          pic x(3).                                        
000920*                                                                         
000930 01  WS-Diag-Area.                                                        
000940     03  WS-Diag-Level   pic x(2).                                        
000950     03  filler          pic x(2).                                        
000960 01  WS-Diag-Level-Parts redefines WS-Diag-Area.                          
000970     03  WS-Diag-Grade   pic x.                                           
000980     03  WS-Diag-Sub     pic x.                                           
000990     03  filler          pic x(2).                                        
001000*                                                                         
001010 01  WS-Counters.                                                         
001020     03  WS-Search-Tries pic 9(3)        comp.                            
001030     03  WS-Error-Count  pic 9(3)        comp.                            
001040     03  filler          pic x(4).                                        
001050*                                                                         
001060 copy "tslvtbl.cpy".                                                      
001070*                                                                         
001080 linkage                 section.                                         
001090*--------------                                                           
001100*                                                                         
001110 copy "tslvlwk.cpy".                                                      
001120*                                                                         
001130 procedure division  using  Tslvltb-Ws.                                   
001140*=====================================                                    
001150*                                                                         
001160 Lookup-Level.                                                            
001170     move     zero            to  WS-Error-Count.                         
001180     move     Tsl-Level-In    to  WS-Diag-Area.                           
001190     if       WS-Diag-Grade  not  good-grade                              
001200              go to  Lookup-Not-Found.                                    
001210     set      TS-Level-Ix  to  1.                                         
001220     add      1  to  WS-Search-Tries.                                     
001230     search   TS-Level-Entry                                              
001240              at end                                                      
001250                   go to  Lookup-Not-Found                                
001260              when TS-Lvl-Grade (TS-Level-Ix) = Tsl-Level-In              
001270                   go to  Lookup-Found.                                   
001280*                                                                         
001290 Lookup-Not-Found.                                                        
001300     move     zero  to  Tsl-Base-Score-Out  Tsl-Energy-Cost-Out.          
001310     move     "N"   to  Tsl-Found-Flag.                                   
001320     add      1     to  WS-Error-Count.                                   
001330     go to    Lookup-Exit.                                                
001340*                                                                         
001350 Lookup-Found.                                                            
001360     move     TS-Lvl-Base-Score  (TS-Level-Ix)                            
001370                                 to  Tsl-Base-Score-Out.                  
001380     move     TS-Lvl-Energy-Cost (TS-Level-Ix)                            
001390                                 to  Tsl-Energy-Cost-Out.                 
001400     move     "Y"                to  Tsl-Found-Flag.                      
001410*                                                                         
001420 Lookup-Exit.                                                             
001430     exit program.                                                        
001440*********    ************                                                 
